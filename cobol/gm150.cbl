000100***************************************************************** 
000200*                 Member Lookup / Search Utility                * 
000300*            Id lookup, name-fragment search, and the           * 
000400*              performance-history detail display               * 
000500***************************************************************** 
000600*                                                                 
000700 identification          division.                                
000800*================================                                 
000900*                                                                 
001000 program-id.              gm150.                                  
001100 author.                  R J Hargreaves.                         
001200 installation.            Fitness Ridge Health Club - D.P. Dept.  
001300 date-written.            19/02/87.                               
001400 date-compiled.                                                   
001500 security.                Confidential - Fitness Ridge Health     
001600                          Club internal use only.  Not for        
001700                          release outside the D.P. Department.    
001800*                                                                 
001900*    Remarks.             Front-office inquiry utility.  Loads    
002000*                         the member and performance masters,     
002100*                         then either looks a single member up    
002200*                         by id or lists every member whose       
002300*                         name contains a search fragment,        
002400*                         showing each member's average rating    
002500*                         and recent positive-performance flag.   
002600*                                                                 
002700*                         This program is read-only - unlike      
002800*                         gm010 it never rewrites either master,  
002900*                         it just loads both into working storage 
003000*                         for the one inquiry and ends.  Counter  
003100*                         staff run it once per query through the 
003200*                         front office job, one chained argument  
003300*                         pair per invocation, no loop of its own.
003400*                                                                 
003500*    Called Modules.      None.                                   
003600*    Files Used.                                                  
003700*                         GM-Member-In     Member master  (in)    
003800*                         GM-Perf-In       Performance    (in)    
003900*                                                                 
004000*--------------------------------------------------------------   
004100*   Change Log                                                    
004200*--------------------------------------------------------------   
004300* 19/02/87 rjh - 1.0.00 Created - id lookup only.                 
004400* 30/08/93 dmk - 1.1.00 Name-fragment search added, front office  
004500*                       requested a "find by surname" facility.   
004600* REQ 4470.                                                       
004700* 23/11/98 tws - 1.2.00 Y2K remediation - dates now full ccyy,    
004800*                       see gmwsmem.cob / gmwsprf.cob.            
004900* 02/02/99 tws - 1.2.01 Y2K - confirmed clean after 01/01/2000    
005000*                       parallel run, no further change.          
005100* 11/09/06 dmk - 1.3.00 Average rating and positive-performance   
005200*                       flag added to the detail display, per     
005300*                       front office request AUD-06-114 follow    
005400*                       up - they wanted the same figures the     
005500*                       billing run uses when they query a        
005600*                       member over the counter.                  
005700* 04/07/07 dmk - 1.3.01 GM-VALID-MODE class condition wired       
005800*                       into aa000-Main so an invalid chained     
005900*                       mode argument is rejected up front        
006000*                       instead of silently falling through to    
006100*                       the name-search branch - AUD-07-033       
006200*                       review finding on the sister program.     
006300*                                                                 
006400 environment             division.                                
006500*================================                                 
006600*                                                                 
006700*    Configuration Section - this program owns its own class      
006800*    conditions, same as gm010 owns its own - there is no shop    
006900*    copybook shared between the two for SPECIAL-NAMES.           
007000*                                                                 
007100 configuration           section.                                 
007200 special-names.                                                   
007300     C01                  is TOP-OF-FORM                          
007400     class  GM-VALID-MODE    is "ID " "NAME"                      
007500     class  GM-VALID-RATING  is "1" thru "5".                     
007600*                              GM-VALID-MODE gates the chained    
007700*                              mode argument in aa000-Main;       
007800*                              GM-VALID-RATING gates the rating   
007900*                              default in zz300, this program     
008000*                              validates the performance file     
008100*                              itself rather than trusting it     
008200*                              came through gm010 clean first.    
008300*                                                                 
008400 input-output            section.                                 
008500 file-control.                                                    
008600*                              same member/performance masters    
008700*                              gm010 reads - see selgmem/selgprf. 
008800     copy    "selgmem.cob".                                       
008900     copy    "selgprf.cob".                                       
009000*                                                                 
009100 data                    division.                                
009200*================================                                 
009300*                                                                 
009400 file section.                                                    
009500*                                                                 
009600     copy    "fdgmem.cob".                                        
009700     copy    "fdgprf.cob".                                        
009800*                                                                 
009900 working-storage         section.                                 
010000*-------------------------------                                  
010100*                                                                 
010200 77  GM150-Prog-Name         pic x(17) value "GM150 (1.3.01)".    
010300*                              shown nowhere on the console - kept
010400*                              for the dump listing, house habit. 
010500*                                                                 
010600 01  GM-Arg-Mode             pic x(4)  value spaces.              
010700*                              "ID  " or "NAME" - chained by      
010800*                              the job step that calls us.        
010900 01  GM-Arg-Search-Mode redefines                                 
011000         GM-Arg-Mode         pic x(4).                            
011100*                              kept as a REDEFINES so a future    
011200*                              caller could pass the mode byte-   
011300*                              for-byte from its own work area    
011400*                              without a MOVE - not used today.   
011500 01  GM-Arg-Search-Value     pic x(41) value spaces.              
011600*                              id (left justified in 9 chars)     
011700*                              or a name fragment, either case -  
011800*                              aa040/aa050 interpret it per mode. 
011900*                                                                 
012000*    Member master, performance and in-memory table layouts -     
012100*    identical copybooks to gm010, this program loads the same    
012200*    shape of data, it just never writes either file back out.    
012300*                                                                 
012400     copy    "gmwsmem.cob".                                       
012500     copy    "gmwsprf.cob".                                       
012600     copy    "gmwstab.cob".                                       
012700*                                                                 
012800*    Lookup work cells - average rating accumulator and the       
012900*    found-any switch tested at end of run by aa000-Main.         
013000*                                                                 
013100 01  GM-Lkup-Cells.                                               
013200     03  GM-Lkup-Found-Any     pic x     value "N".               
013300         88  GM-Lkup-Any-Found           value "Y".               
013400     03  GM-Lkup-Rating-Total  pic s9(5) comp.                    
013500     03  GM-Lkup-Rating-Count  pic 9(3)  comp.                    
013600     03  GM-Lkup-Avg-Rating    pic 9(3)v99.                       
013700     03  GM-Lkup-Positive-Sw   pic x     value "N".               
013800         88  GM-Lkup-Positive            value "Y".               
013900     03  GM-Lkup-Frag          pic x(41).                         
014000*                                folded-upper copy of the search  
014100*                                fragment, compared against each  
014200*                                folded-upper member name.        
014300     03  filler                pic x(5).                          
014400 procedure division chaining GM-Arg-Mode                          
014500                             GM-Arg-Search-Value.                 
014600*                                                                 
014700 aa000-Main.                                                      
014800*===========                                                      
014900*                                                                 
015000*    Driving paragraph - load both masters the same as gm010      
015100*    does, then branch on the chained mode argument to one of     
015200*    the two search paragraphs.  An out-of-range mode argument    
015300*    is rejected outright - AUD-07-033 - rather than defaulting   
015400*    to the name search, which would silently mask a calling      
015500*    job step that passed the wrong parameter.                    
015600*                                                                 
015700     move     zero to GM-Return-Code.                             
015800     perform  aa010-Open-Files       thru aa010-Exit.             
015900     perform  aa020-Load-Members     thru aa020-Exit.             
016000     perform  aa030-Load-Performance thru aa030-Exit.             
016100     if       GM-Arg-Mode is not GM-VALID-MODE                    
016200              display  "GM150 - INVALID SEARCH MODE - "           
016300                        GM-Arg-Mode                               
016400              move     1 to GM-Return-Code                        
016500     else                                                         
016600     if       GM-Arg-Mode = "ID  "                                
016700              perform  aa040-Search-By-Id   thru aa040-Exit       
016800     else                                                         
016900              perform  aa050-Search-By-Name thru aa050-Exit       
017000     end-if                                                       
017100     end-if.                                                      
017200*                 counter staff see this when a name fragment or  
017300*                 an id matched nothing on file - not treated as  
017400*                 an error, GM-Return-Code stays zero.            
017500     if       GM-Return-Code = zero and not GM-Lkup-Any-Found     
017600              display  "GM150 - NO MATCHING MEMBER FOUND"         
017700     end-if.                                                      
017800     perform  aa090-Close-Files      thru aa090-Exit.             
017900     move     GM-Return-Code to RETURN-CODE.                      
018000     goback.                                                      
018100 aa000-Exit.                                                      
018200     exit.                                                        
018300*                                                                 
018400 aa010-Open-Files.                                                
018500*=================                                                
018600*                                                                 
018700*    Both masters are opened input only - this program never      
018800*    writes to either file, see Remarks above.                    
018900*                                                                 
019000     open     input  GM-Member-In.                                
019100     if       GM-Mem-In-Status not = "00"                         
019200              move     GM-Mem-In-Status to GM-Work-Status         
019300              perform  zz040-Evaluate-Message thru zz040-Exit     
019400              display  "GM150 - CANNOT OPEN MEMBER MASTER IN"     
019500              display  GM-Work-Status, " ", GM-Eval-Msg           
019600              move     1 to GM-Return-Code                        
019700              go to    aa010-Exit                                 
019800     end-if.                                                      
019900     open     input  GM-Perf-In.                                  
020000     if       GM-Prf-In-Status not = "00"                         
020100              move     GM-Prf-In-Status to GM-Work-Status         
020200              perform  zz040-Evaluate-Message thru zz040-Exit     
020300              display  "GM150 - CANNOT OPEN PERFORMANCE IN -"     
020400              display  GM-Work-Status, " ", GM-Eval-Msg           
020500              move     1 to GM-Return-Code                        
020600              go to    aa010-Exit                                 
020700     end-if.                                                      
020800 aa010-Exit.                                                      
020900     exit.                                                        
021000*                                                                 
021100 aa020-Load-Members.                                              
021200*===================                                              
021300*                                                                 
021400*    Same tolerant load as gm010's paragraph of the same name -   
021500*    see zz100 below for the field-by-field rules.  Kept as a     
021600*    separate copy in this program rather than a CALLed common    
021700*    routine, per this shop's house style (no subprogram library  
021800*    for this small a system - see DATE-WRITTEN 1987 note, CALL   
021900*    overhead was not worth it on the machine this ran on then).  
022000*                                                                 
022100     move     zero to GM-Mem-Tbl-Count.                           
022200*                 first line on the file is a heading line -      
022300*                 read and drop it, same as gm010's aa020.        
022400     read     GM-Member-In                                        
022500         at end                                                   
022600              go to    aa020-Exit                                 
022700     end-read.                                                    
022800 aa020-Read-Loop.                                                 
022900     read     GM-Member-In                                        
023000         at end                                                   
023100              go to    aa020-Exit                                 
023200     end-read.                                                    
023300     move     GM-Member-In-Rec to GM-Member-Record.               
023400     perform  zz100-Parse-Member-Row thru zz100-Exit.             
023500     go to    aa020-Read-Loop.                                    
023600 aa020-Exit.                                                      
023700     exit.                                                        
023800*                                                                 
023900 aa030-Load-Performance.                                          
024000*=======================                                          
024100*                                                                 
024200*    Loads and attaches performance rows exactly as gm010 does,   
024300*    so the average-rating and positive-performance figures       
024400*    this program displays are computed from the same attached    
024500*    table the billing run itself fees against - there is no      
024600*    separate "display copy" of the performance data.             
024700*                                                                 
024800     read     GM-Perf-In                                          
024900         at end                                                   
025000              go to    aa030-Exit                                 
025100     end-read.                                                    
025200*                 line one is the heading, skipped as above.      
025300 aa030-Read-Loop.                                                 
025400     read     GM-Perf-In                                          
025500         at end                                                   
025600              go to    aa030-Exit                                 
025700     end-read.                                                    
025800     move     GM-Perf-In-Rec to GM-Perf-Record.                   
025900     set      GM-Perf-Valid  to true.                             
026000     perform  zz300-Validate-Perf-Rec thru zz300-Exit.            
026100     if       GM-Perf-Invalid                                     
026200              go to    aa030-Read-Loop                            
026300     end-if.                                                      
026400     set      GM-Not-Found   to true.                             
026500     perform  zz330-Find-Member-By-Id thru zz330-Exit.            
026600     if       GM-Found                                            
026700              perform  zz320-Attach-Perf thru zz320-Exit          
026800     end-if.                                                      
026900     go to    aa030-Read-Loop.                                    
027000 aa030-Exit.                                                      
027100     exit.                                                        
027200*                                                                 
027300 aa040-Search-By-Id.                                              
027400*===================                                              
027500*                                                                 
027600*    Id-mode branch - the chained search value is a 9-byte        
027700*    member id left justified in the low-order end of the 41-     
027800*    byte argument, so only the first 9 bytes are ever looked     
027900*    at here.  One match at most - member ids are unique - so     
028000*    there is no loop in this paragraph, just the one lookup.     
028100*                                                                 
028200     move     GM-Arg-Search-Value (1:9) to Perf-Id.               
028300*                 borrow Perf-Id as a scratch 9-byte id area -    
028400*                 zz330 folds and compares on it either way,      
028500*                 it does not care whether the byte-for-byte      
028600*                 source was a performance row or a console       
028700*                 argument, only that it is 9 bytes of id text.   
028800     set      GM-Not-Found to true.                               
028900     perform  zz330-Find-Member-By-Id thru zz330-Exit.            
029000     if       GM-Found                                            
029100              set      GM-Lkup-Any-Found to true                  
029200              perform  zz420-Display-Member thru zz420-Exit       
029300     end-if.                                                      
029400 aa040-Exit.                                                      
029500     exit.                                                        
029600*                                                                 
029700 aa050-Search-By-Name.                                            
029800*=====================                                            
029900*                                                                 
030000*    Name-mode branch - folds the incoming fragment upper once,   
030100*    then walks the whole member table folding and testing each   
030200*    "first last" name in turn with zz120-Contains.  Unlike the   
030300*    id search this can match any number of members - everyone    
030400*    whose name contains the fragment is displayed, the loop      
030500*    does not stop at the first hit.                              
030600*                                                                 
030700     move     GM-Arg-Search-Value to GM-Lkup-Frag.                
030800     inspect  GM-Lkup-Frag converting                             
030900              "abcdefghijklmnopqrstuvwxyz"                        
031000           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
031100     if       GM-Mem-Tbl-Count = zero                             
031200              go to    aa050-Exit                                 
031300     end-if.                                                      
031400     move     1 to GM-Sub.                                        
031500 aa050-Loop.                                                      
031600*                 rebuild "first last" for this table entry -     
031700*                 same STRING shape gm010's zz200 uses for the    
031800*                 printed report name, one space between.         
031900     string   GMT-Mem-First-Name (GM-Sub) delimited by size       
032000              " "                         delimited by size       
032100              GMT-Mem-Last-Name  (GM-Sub) delimited by size       
032200              into GM-Work-Full-Name                              
032300     end-string.                                                  
032400     inspect  GM-Work-Full-Name converting                        
032500              "abcdefghijklmnopqrstuvwxyz"                        
032600           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
032700     perform  zz120-Contains thru zz120-Exit.                     
032800     if       GM-Found                                            
032900              set      GM-Lkup-Any-Found to true                  
033000              perform  zz420-Display-Member thru zz420-Exit       
033100     end-if.                                                      
033200     if       GM-Sub < GM-Mem-Tbl-Count                           
033300              add      1 to GM-Sub                                
033400              go to    aa050-Loop                                 
033500     end-if.                                                      
033600 aa050-Exit.                                                      
033700     exit.                                                        
033800*                                                                 
033900 aa090-Close-Files.                                               
034000*==================                                               
034100*                                                                 
034200*    No TERMINATE needed here - there is no Report Writer report  
034300*    in this program, just the two input masters to close.        
034400*                                                                 
034500     close    GM-Member-In  GM-Perf-In.                           
034600 aa090-Exit.                                                      
034700     exit.                                                        
034800*                                                                 
034900 zz040-Evaluate-Message.                                          
035000*=======================                                          
035100*                                                                 
035200*    Same file-status-to-message copybook gm010 shares - see      
035300*    gmfstat.cpy, department standard for every batch program.    
035400*                                                                 
035500     copy     "gmfstat.cpy" replacing MSG    by GM-Eval-Msg       
035600                                      STATUS by GM-Work-Status.   
035700 zz040-Exit.                                                      
035800     exit.                                                        
035900*                                                                 
036000 zz100-Parse-Member-Row.                                          
036100*=======================                                          
036200*                                                                 
036300*    Tolerant load of one member master row - identical rules     
036400*    to gm010's paragraph of the same name (a dirty or short      
036500*    row is dropped outright, numeric fields default to zero)     
036600*    except this program does not validate Mem-Spa-Access with    
036700*    the GM-VALID-YN class test, since it only ever displays      
036800*    the byte it is given, it never forces a fee off it.          
036900*                                                                 
037000     move     zero to GM-Parse-Tokens.                            
037100     if       Mem-Id not = spaces                                 
037200              add      1 to GM-Parse-Tokens                       
037300     end-if.                                                      
037400     if       Mem-Type not = spaces                               
037500              add      1 to GM-Parse-Tokens                       
037600     end-if.                                                      
037700     if       Mem-First-Name not = spaces                         
037800              add      1 to GM-Parse-Tokens                       
037900     end-if.                                                      
038000     if       Mem-Last-Name not = spaces                          
038100              add      1 to GM-Parse-Tokens                       
038200     end-if.                                                      
038300     if       Mem-Age-X not = spaces                              
038400              add      1 to GM-Parse-Tokens                       
038500     end-if.                                                      
038600     if       Mem-Join-Date not = spaces                          
038700              add      1 to GM-Parse-Tokens                       
038800     end-if.                                                      
038900     if       Mem-Base-Fee-X not = spaces                         
039000              add      1 to GM-Parse-Tokens                       
039100     end-if.                                                      
039200*                 fewer than 7 of the 7 leading fields present -  
039300*                 not a usable row, drop it without comment.      
039400     if       GM-Parse-Tokens < 7                                 
039500              go to    zz100-Exit                                 
039600     end-if.                                                      
039700*                 unrecognised membership class - also dropped.   
039800     if       Mem-Type not = "REGULAR" and                        
039900              Mem-Type not = "PT     " and                        
040000              Mem-Type not = "PREMIUM"                            
040100              go to    zz100-Exit                                 
040200     end-if.                                                      
040300*                 table already holds GM-Mem-Tbl-Max entries -    
040400*                 further rows are dropped, not abended on.       
040500     if       GM-Mem-Tbl-Count not < GM-Mem-Tbl-Max               
040600              go to    zz100-Exit                                 
040700     end-if.                                                      
040800     add      1 to GM-Mem-Tbl-Count.                              
040900     move     GM-Mem-Tbl-Count   to GM-Sub.                       
041000     move     Mem-Id             to GMT-Mem-Id        (GM-Sub).   
041100     move     Mem-Type           to GMT-Mem-Type      (GM-Sub).   
041200     move     Mem-First-Name     to GMT-Mem-First-Name (GM-Sub).  
041300     move     Mem-Last-Name      to GMT-Mem-Last-Name (GM-Sub).   
041400     move     Mem-Join-Date      to GMT-Mem-Join-Date (GM-Sub).   
041500     move     Mem-Spa-Access     to GMT-Mem-Spa-Access (GM-Sub).  
041600     move     zero               to GMT-Perf-Count    (GM-Sub).   
041700     if       Mem-Age-X is numeric                                
041800              move    Mem-Age           to GMT-Mem-Age (GM-Sub)   
041900     else                                                         
042000              move    zero              to GMT-Mem-Age (GM-Sub)   
042100     end-if.                                                      
042200     if       Mem-Base-Fee-X is numeric                           
042300              move    Mem-Base-Fee   to GMT-Mem-Base-Fee (GM-Sub) 
042400     else                                                         
042500              move    zero           to GMT-Mem-Base-Fee (GM-Sub) 
042600     end-if.                                                      
042700     if       Mem-Sessions-X is numeric                           
042800              move    Mem-Sessions   to GMT-Mem-Sessions (GM-Sub) 
042900     else                                                         
043000              move    zero           to GMT-Mem-Sessions (GM-Sub) 
043100     end-if.                                                      
043200     if       Mem-Fee-Per-Sess-X is numeric                       
043300              move    Mem-Fee-Per-Sess                            
043400                      to GMT-Mem-Fee-Per-Sess (GM-Sub)            
043500     else                                                         
043600              move    zero                                        
043700                      to GMT-Mem-Fee-Per-Sess (GM-Sub)            
043800     end-if.                                                      
043900     if       Mem-Prem-Svc-Fee-X is numeric                       
044000              move    Mem-Prem-Svc-Fee                            
044100                      to GMT-Mem-Prem-Svc-Fee (GM-Sub)            
044200     else                                                         
044300              move    zero                                        
044400                      to GMT-Mem-Prem-Svc-Fee (GM-Sub)            
044500     end-if.                                                      
044600*                 same PREMIUM/no-spa-access zeroing gm010        
044700*                 applies, purely for a consistent displayed      
044800*                 figure if this were ever extended to show       
044900*                 the service fee - not used by this program      
045000*                 today but kept in step with gm010's table.      
045100     if       Mem-Type = "PREMIUM" and                            
045200              GMT-Mem-Spa-Access (GM-Sub) not = "Y"               
045300              move     zero to GMT-Mem-Prem-Svc-Fee (GM-Sub)      
045400     end-if.                                                      
045500 zz100-Exit.                                                      
045600     exit.                                                        
045700*                                                                 
045800 zz300-Validate-Perf-Rec.                                         
045900*========================                                         
046000*                                                                 
046100*    Same field defaults as gm010's paragraph of the same name,   
046200*    except a bad month here defaults to spaces rather than to    
046300*    a billing month - this program has no GM-Bill-Month of its   
046400*    own, it is not billing anything, only displaying history.    
046500*                                                                 
046600     if       Perf-Id = spaces                                    
046700              set      GM-Perf-Invalid to true                    
046800              go to    zz300-Exit                                 
046900     end-if.                                                      
047000*                 month missing or not numeric ccyy-mm - a blank  
047100*                 month still files and still counts toward the   
047200*                 average rating below, it is simply unlabelled.  
047300     if       Perf-Month-CCYY is not numeric or                   
047400              Perf-Month-MM   is not numeric or                   
047500              Perf-Month      = spaces                            
047600              move     spaces to Perf-Month                       
047700     end-if.                                                      
047800     if       Perf-Rating-X is not numeric or                     
047900              Perf-Rating-X  is not GM-VALID-RATING               
048000              move     3 to Perf-Rating                           
048100     end-if.                                                      
048200     if       Perf-Goal-Achvd = "Y" or Perf-Goal-Achvd = "y"      
048300              move     "Y" to Perf-Goal-Achvd                     
048400     else                                                         
048500              move     "N" to Perf-Goal-Achvd                     
048600     end-if.                                                      
048700 zz300-Exit.                                                      
048800     exit.                                                        
048900*                                                                 
049000 zz320-Attach-Perf.                                               
049100*==================                                               
049200*                                                                 
049300*    Files one validated row under the member's nested table,     
049400*    replacing any existing row already on file for that month -  
049500*    identical logic to gm010's paragraph of the same name, see   
049600*    there for the full walk-through.                             
049700*                                                                 
049800     move     1 to GM-Psub.                                       
049900     if       GMT-Perf-Count (GM-Sub) = zero                      
050000              go to    zz320-Add                                  
050100     end-if.                                                      
050200 zz320-Search-Loop.                                               
050300     if       GMTP-Month (GM-Sub GM-Psub) = Perf-Month            
050400              go to    zz320-Replace                              
050500     end-if.                                                      
050600     if       GM-Psub < GMT-Perf-Count (GM-Sub)                   
050700              add      1 to GM-Psub                               
050800              go to    zz320-Search-Loop                          
050900     end-if.                                                      
051000 zz320-Add.                                                       
051100     if       GMT-Perf-Count (GM-Sub) not < GM-Perf-Tbl-Max       
051200              go to    zz320-Exit                                 
051300     end-if.                                                      
051400     add      1 to GMT-Perf-Count (GM-Sub).                       
051500     move     GMT-Perf-Count (GM-Sub) to GM-Psub.                 
051600 zz320-Replace.                                                   
051700     move     Perf-Month      to GMTP-Month      (GM-Sub GM-Psub).
051800     move     Perf-Goal-Achvd to GMTP-Goal-Achvd (GM-Sub GM-Psub).
051900     move     Perf-Rating     to GMTP-Rating     (GM-Sub GM-Psub).
052000     move     Perf-Notes      to GMTP-Notes      (GM-Sub GM-Psub).
052100 zz320-Exit.                                                      
052200     exit.                                                        
052300*                                                                 
052400 zz330-Find-Member-By-Id.                                         
052500*========================                                         
052600*                                                                 
052700*    Case-insensitive linear search by member id - identical to   
052800*    gm010's paragraph of the same name, kept as its own copy     
052900*    per this shop's no-common-subprogram house style for a       
053000*    system this size (see the 1987 DATE-WRITTEN note above).     
053100*                                                                 
053200     move     Perf-Id to GM-Work-Id.                              
053300     inspect  GM-Work-Id converting                               
053400              "abcdefghijklmnopqrstuvwxyz"                        
053500           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
053600     set      GM-Not-Found to true.                               
053700     if       GM-Mem-Tbl-Count = zero                             
053800              go to    zz330-Exit                                 
053900     end-if.                                                      
054000     move     1 to GM-Sub.                                        
054100 zz330-Loop.                                                      
054200     move     GMT-Mem-Id (GM-Sub) to GM-Work-Id2.                 
054300     inspect  GM-Work-Id2 converting                              
054400              "abcdefghijklmnopqrstuvwxyz"                        
054500           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
054600     if       GM-Work-Id2 = GM-Work-Id                            
054700              set      GM-Found to true                           
054800              go to    zz330-Exit                                 
054900     end-if.                                                      
055000     if       GM-Sub < GM-Mem-Tbl-Count                           
055100              add      1 to GM-Sub                                
055200              go to    zz330-Loop                                 
055300     end-if.                                                      
055400 zz330-Exit.                                                      
055500     exit.                                                        
055600*                                                                 
055700 zz120-Contains.                                                  
055800*===============                                                  
055900*                                                                 
056000*    Reference-modification substring scan - is GM-Lkup-Frag      
056100*    found anywhere inside GM-Work-Full-Name.  No SEARCH verb,    
056200*    no intrinsic FUNCTION - this shop's compiler at the time     
056300*    this was written supported neither, so the scan is hand      
056400*    rolled: trim trailing spaces off both strings, then slide    
056500*    a window of the fragment's length across the name testing    
056600*    for an exact match at each position.                         
056700*                                                                 
056800     set      GM-Not-Found to true.                               
056900     move     1  to GM-Wrk-Pos.                                   
057000     move     41 to GM-Wrk-Len.                                   
057100     move     41 to GM-Wrk-Flen.                                  
057200 zz120-Len-Loop.                                                  
057300*                 trim GM-Work-Full-Name down to its true length. 
057400     if       GM-Work-Full-Name (GM-Wrk-Len:1) not = space        
057500              go to    zz120-Len-Done                             
057600     end-if.                                                      
057700     if       GM-Wrk-Len > 1                                      
057800              subtract 1 from GM-Wrk-Len                          
057900              go to    zz120-Len-Loop                             
058000     end-if.                                                      
058100 zz120-Len-Done.                                                  
058200     continue.                                                    
058300 zz120-Flen-Loop.                                                 
058400*                 trim GM-Lkup-Frag down to its true length.      
058500     if       GM-Lkup-Frag (GM-Wrk-Flen:1) not = space            
058600              go to    zz120-Flen-Done                            
058700     end-if.                                                      
058800     if       GM-Wrk-Flen > 1                                     
058900              subtract 1 from GM-Wrk-Flen                         
059000              go to    zz120-Flen-Loop                            
059100     end-if.                                                      
059200 zz120-Flen-Done.                                                 
059300*                 a fragment longer than the whole name can       
059400*                 never match - bail out rather than scan.        
059500     if       GM-Wrk-Flen > GM-Wrk-Len                            
059600              go to    zz120-Exit                                 
059700     end-if.                                                      
059800 zz120-Pos-Loop.                                                  
059900*                 slide the window one byte at a time - this is   
060000*                 a small in-memory table, a brute-force scan     
060100*                 here costs nothing the counter staff would      
060200*                 ever notice waiting on.                         
060300     if       GM-Work-Full-Name (GM-Wrk-Pos:GM-Wrk-Flen) =        
060400              GM-Lkup-Frag (1:GM-Wrk-Flen)                        
060500              set      GM-Found to true                           
060600              go to    zz120-Exit                                 
060700     end-if.                                                      
060800     if       GM-Wrk-Pos + GM-Wrk-Flen - 1 < GM-Wrk-Len           
060900              add      1 to GM-Wrk-Pos                            
061000              go to    zz120-Pos-Loop                             
061100     end-if.                                                      
061200 zz120-Exit.                                                      
061300     exit.                                                        
061400*                                                                 
061500 zz400-Average-Rating.                                            
061600*=====================                                            
061700*                                                                 
061800*    Simple mean of every attached rating for the GM-Sub member - 
061900*    no weighting, no decay for older months, just total over     
062000*    count.  Positive-performance is a separate flag: true if     
062100*    any one month either hit its goal or carried a rating of     
062200*    4 or 5, even if the average itself is dragged down by a      
062300*    bad month elsewhere - front office wanted "has this member   
062400*    ever done well recently" as well as the plain average.       
062500*                                                                 
062600     move     zero to GM-Lkup-Rating-Total GM-Lkup-Rating-Count.  
062700     move     "N"  to GM-Lkup-Positive-Sw.                        
062800     if       GMT-Perf-Count (GM-Sub) = zero                      
062900              move     zero to GM-Lkup-Avg-Rating                 
063000              go to    zz400-Exit                                 
063100     end-if.                                                      
063200     move     1 to GM-Psub.                                       
063300 zz400-Loop.                                                      
063400     add      GMTP-Rating (GM-Sub GM-Psub)                        
063500              to GM-Lkup-Rating-Total.                            
063600     add      1 to GM-Lkup-Rating-Count.                          
063700     if       GMTP-Goal-Achvd (GM-Sub GM-Psub) = "Y" or           
063800              GMTP-Rating     (GM-Sub GM-Psub) not < 4            
063900              move     "Y" to GM-Lkup-Positive-Sw                 
064000     end-if.                                                      
064100     if       GM-Psub < GMT-Perf-Count (GM-Sub)                   
064200              add      1 to GM-Psub                               
064300              go to    zz400-Loop                                 
064400     end-if.                                                      
064500     compute  GM-Lkup-Avg-Rating rounded =                        
064600              GM-Lkup-Rating-Total / GM-Lkup-Rating-Count.        
064700 zz400-Exit.                                                      
064800     exit.                                                        
064900*                                                                 
065000 zz420-Display-Member.                                            
065100*=====================                                            
065200*                                                                 
065300*    Three-line console display for one member - id and type,     
065400*    full name, then the average rating and positive-performance  
065500*    flag computed fresh by zz400 above.  Called once per match   
065600*    from either search branch, so a name search with several     
065700*    hits prints one of these blocks per matching member.         
065800*                                                                 
065900     perform  zz400-Average-Rating thru zz400-Exit.               
066000     display  "MEMBER  " GMT-Mem-Id   (GM-Sub)                    
066100              "  "       GMT-Mem-Type (GM-Sub).                   
066200     display  "  NAME   " GMT-Mem-First-Name (GM-Sub)             
066300              " "         GMT-Mem-Last-Name  (GM-Sub).            
066400     display  "  AVG RATING " GM-Lkup-Avg-Rating                  
066500              "  POSITIVE PERFORMANCE " GM-Lkup-Positive-Sw.      
066600 zz420-Exit.                                                      
066700     exit.                                                        
