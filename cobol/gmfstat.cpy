000100*  ***************************************                        
000200*   File Status To Message - Copybook   *                         
000300*  ***************************************                        
000400*   Used via COPY "gmfstat.cpy" REPLACING MSG BY <ws-msg-field>   
000500*                                   STATUS BY <ws-status-field>.  
000600*                                                                 
000700*   19/02/87 rjh - Created for use by gm010/gm150 file handlers.  
000800*   23/11/98 tws - Y2K sweep - no date logic here, no change made.
000900*                                                                 
001000     if       STATUS = "00"                                       
001100              move     "FILE OK"                    to MSG        
001200     else                                                         
001300     if       STATUS = "02"                                       
001400              move     "DUPLICATE KEY ON READ"       to MSG       
001500     else                                                         
001600     if       STATUS = "10"                                       
001700              move     "END OF FILE"                 to MSG       
001800     else                                                         
001900     if       STATUS = "21"                                       
002000              move     "SEQUENCE ERROR"              to MSG       
002100     else                                                         
002200     if       STATUS = "22"                                       
002300              move     "DUPLICATE KEY ON WRITE"      to MSG       
002400     else                                                         
002500     if       STATUS = "23"                                       
002600              move     "RECORD NOT FOUND"            to MSG       
002700     else                                                         
002800     if       STATUS = "30"                                       
002900              move     "PERMANENT I-O ERROR"         to MSG       
003000     else                                                         
003100     if       STATUS = "35"                                       
003200              move     "FILE NOT FOUND"              to MSG       
003300     else                                                         
003400     if       STATUS = "37"                                       
003500              move     "OPEN MODE NOT SUPPORTED"     to MSG       
003600     else                                                         
003700     if       STATUS = "41"                                       
003800              move     "FILE ALREADY OPEN"           to MSG       
003900     else                                                         
004000     if       STATUS = "42"                                       
004100              move     "FILE NOT OPEN"               to MSG       
004200     else                                                         
004300     if       STATUS = "44"                                       
004400              move     "RECORD LENGTH ERROR"         to MSG       
004500     else                                                         
004600              move     "UNKNOWN FILE STATUS CODE"    to MSG.      
