000100*  ***************************************                        
000200*   RD  - Fee Breakdown Report Layout   *                         
000300*  ***************************************                        
000400*   19/02/87 rjh - Created.                                       
000500*   23/11/98 tws - Y2K: heading month now ccyy-mm, no 2-digit yr. 
000600*   07/05/02 dmk - Re-cast onto Report Writer per house standard. 
000700*                                                                 
000800 RD  Fee-Breakdown-Report                                         
000900     control      final                                           
001000     page limit   GM-Page-Lines                                   
001100     heading      1                                               
001200     first detail 5                                               
001300     last  detail GM-Page-Lines.                                  
001400*                                                                 
001500 01  Fee-Rpt-Heading   type page heading.                         
001600     03  line  1.                                                 
001700         05  col  35  pic x(23) value "GYM FEE BILLING REPORT".   
001800         05  col  90  pic x(5)  value "Page ".                    
001900         05  col  95  pic zz9   source GM-Page-Counter.           
002000     03  line  2.                                                 
002100         05  col  35  pic x(18) value "Fee-Breakdown For".        
002200         05  col  60  pic x(15) value "Billing Month -".          
002300         05  col  76  pic x(7)  source GM-Bill-Month.             
002400     03  line  4.                                                 
002500         05  col   2  pic x(9)  value "Member Id".                
002600         05  col  13  pic x(4)  value "Name".                     
002700         05  col  45  pic x(4)  value "Type".                     
002800         05  col  52  pic x(4)  value "Base".                     
002900         05  col  63  pic x(6)  value "Extras".                   
003000         05  col  74  pic x(8)  value "Discount".                 
003100         05  col  86  pic x(7)  value "Penalty".                  
003200         05  col  94  pic x(5)  value "Total".                    
003300*                                                                 
003400 01  Fee-Rpt-Detail    type detail.                               
003500     03  line plus 1.                                             
003600         05  col   2  pic x(9)        source GM-D-Mem-Id.         
003700         05  col  13  pic x(30)       source GM-D-Name.           
003800         05  col  45  pic x(7)        source GM-D-Type.           
003900         05  col  54  pic zz,zz9.99   source GM-D-Base.           
004000         05  col  65  pic zz,zz9.99   source GM-D-Extras.         
004100         05  col  76  pic zz,zz9.99   source GM-D-Discount.       
004200         05  col  87  pic zz9.99      source GM-D-Penalty.        
004300         05  col  95  pic zz,zz9.99   source GM-D-Total.          
004400*                                                                 
004500 01  Fee-Rpt-Footing   type control footing final.                
004600     03  line plus 2.                                             
004700         05  col   2  pic x(24) value "Members Billed ........".  
004800         05  col  30  pic zzz9  source GM-T-Mem-Count.            
004900     03  line plus 1.                                             
005000         05  col   2  pic x(24) value "  Regular .............".  
005100         05  col  30  pic zzz9  source GM-T-Regular-Count.        
005200     03  line plus 1.                                             
005300         05  col   2  pic x(24) value "  Personal Training ...".  
005400         05  col  30  pic zzz9  source GM-T-Pt-Count.             
005500     03  line plus 1.                                             
005600         05  col   2  pic x(24) value "  Premium .............".  
005700         05  col  30  pic zzz9  source GM-T-Premium-Count.        
005800     03  line plus 2.                                             
005900         05  col   2  pic x(24) value "Total Base Fees .......".  
006000         05  col  27  pic zz,zzz,zz9.99 source GM-T-Base.         
006100     03  line plus 1.                                             
006200         05  col   2  pic x(24) value "Total Extras ..........".  
006300         05  col  27  pic zz,zzz,zz9.99 source GM-T-Extras.       
006400     03  line plus 1.                                             
006500         05  col   2  pic x(24) value "Total Discounts .......".  
006600         05  col  27  pic zz,zzz,zz9.99 source GM-T-Discount.     
006700     03  line plus 1.                                             
006800         05  col   2  pic x(24) value "Total Penalties .......".  
006900         05  col  27  pic zz,zzz,zz9.99 source GM-T-Penalty.      
007000     03  line plus 2.                                             
007100         05  col   2  pic x(24) value "Grand Total Billed ....".  
007200         05  col  27  pic zz,zzz,zz9.99 source GM-T-Grand-Total.  
007300                                                                  
