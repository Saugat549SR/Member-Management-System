000100*  *******************************************                    
000200*                                            *                    
000300*    Record Definition For Member            *                    
000400*             Master File                    *                    
000500*       Uses Mem-Id as key                   *                    
000600*  *******************************************                    
000700*    File size 102 bytes.                                         
000800*                                                                 
000900*   11/06/84 rjh - Created.                                       
001000*   02/09/86 rjh - Mem-Type widened 6 to 7 for "PREMIUM".         
001100*   14/03/91 dmk - Added Mem-Join-Date, moved from app package.   
001200*   23/11/98 tws - Y2K: Mem-Join-Date is ccyy-mm-dd, no 2-dig yr. 
001300*   07/05/02 dmk - Added -X redefines for tolerant load of text.  
001400*                                                                 
001500 01  GM-Member-Record.                                            
001600     03  Mem-Id                pic x(9).                          
001700*                                   "M"+8 chars, upper/lower ok,  
001800*                                   on load - folded for compares.
001900     03  Mem-Type              pic x(7).                          
002000*                                   REGULAR, PT or PREMIUM - test 
002100*                                by literal in EVALUATEs -        
002200*                                unknown values dropped on load.  
002300     03  Mem-First-Name        pic x(20).                         
002400     03  Mem-Last-Name         pic x(20).                         
002500     03  Mem-Age               pic 9(3).                          
002600     03  Mem-Age-X redefines                                      
002700             Mem-Age           pic x(3).                          
002800*                                   class-tested before use - see 
002900*                                   aa020-Load-Members.           
003000     03  Mem-Join-Date         pic x(10).                         
003100*                                   ccyy-mm-dd                    
003200     03  Mem-Join-Date-Brk redefines                              
003300             Mem-Join-Date.                                       
003400         05  Mem-Join-CCYY     pic x(4).                          
003500         05  filler            pic x.                             
003600         05  Mem-Join-MM       pic x(2).                          
003700         05  filler            pic x.                             
003800         05  Mem-Join-DD       pic x(2).                          
003900     03  Mem-Base-Fee          pic s9(5)v99.                      
004000     03  Mem-Base-Fee-X redefines                                 
004100             Mem-Base-Fee      pic x(7).                          
004200     03  Mem-Sessions          pic 9(3).                          
004300*                                PT only - blank/zero for other.  
004400     03  Mem-Sessions-X redefines                                 
004500             Mem-Sessions      pic x(3).                          
004600     03  Mem-Fee-Per-Sess      pic s9(5)v99.                      
004700*                                PT only - zero for other types.  
004800     03  Mem-Fee-Per-Sess-X redefines                             
004900             Mem-Fee-Per-Sess  pic x(7).                          
005000     03  Mem-Spa-Access        pic x.                             
005100*                                   PREMIUM only - Y or N.        
005200     03  Mem-Prem-Svc-Fee      pic s9(5)v99.                      
005300*                                   PREMIUM only, forced to zero  
005400*                                   Mem-Spa-Access not = "Y".     
005500     03  Mem-Prem-Svc-Fee-X redefines                             
005600             Mem-Prem-Svc-Fee  pic x(7).                          
005700     03  filler                pic x(8).                          
005800*                                   reserved for growth.          
