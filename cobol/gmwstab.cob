000100*  ***************************************                        
000200*   Working-Storage - Member Table,     *                         
000300*   Report Work Areas & Control Totals  *                         
000400*  ***************************************                        
000500*   Member table is built in aa020-Load-Members and searched by   
000600*   both gm010 (billing run) and gm150 (lookup utility).  Each    
000700*   member carries its own attached performance sub-table, one    
000800*   entry per month on file, replace-on-duplicate-month.          
000900*                                                                 
001000*   19/02/87 rjh - Created.                                       
001100*   30/08/93 dmk - Perf sub-table widened 6 to 12 occurs/member.  
001200*   23/11/98 tws - Y2K: all dates below ccyy based, no chg needed 
001300*                  here - see gmwsmem.cob / gmwsprf.cob.          
001400*   07/05/02 dmk - Added control-total group for gm010 print run. 
001500*                                                                 
001600 01  GM-Member-Table.                                             
001700     03  GM-Mem-Tbl-Count          pic 9(5)  comp.                
001800*                                     count of members actually   
001900*                                     loaded - max GM-Mem-Tbl-Max.
002000     03  GM-Mem-Entry   occurs 500 times.                         
002100         05  GMT-Mem-Id            pic x(9).                      
002200         05  GMT-Mem-Type          pic x(7).                      
002300         05  GMT-Mem-First-Name    pic x(20).                     
002400         05  GMT-Mem-Last-Name     pic x(20).                     
002500         05  GMT-Mem-Age           pic 9(3).                      
002600         05  GMT-Mem-Join-Date     pic x(10).                     
002700         05  GMT-Mem-Base-Fee      pic s9(5)v99  comp-3.          
002800         05  GMT-Mem-Sessions      pic 9(3).                      
002900         05  GMT-Mem-Fee-Per-Sess  pic s9(5)v99  comp-3.          
003000         05  GMT-Mem-Spa-Access    pic x.                         
003100         05  GMT-Mem-Prem-Svc-Fee  pic s9(5)v99  comp-3.          
003200         05  GMT-Perf-Count        pic 9(2)  comp.                
003300*                                     count of perf entries held  
003400*                                     for this member, max 12.    
003500         05  GMT-Perf-Entry  occurs 12 times.                     
003600             07  GMTP-Month        pic x(7).                      
003700             07  GMTP-Goal-Achvd   pic x.                         
003800             07  GMTP-Rating       pic 9(1).                      
003900             07  GMTP-Notes        pic x(30).                     
004000     03  filler                    pic x(4).                      
004100*                                                                 
004200 01  GM-Mem-Tbl-Max                pic 9(5)  comp  value 500.     
004300 01  GM-Perf-Tbl-Max               pic 9(2)  comp  value 12.      
004400*                                                                 
004500*  Table search / load working cells.                             
004600*                                                                 
004700 01  GM-Work-Cells.                                               
004800     03  GM-Sub                    pic 9(5)  comp.                
004900     03  GM-Sub-X redefines                                       
005000             GM-Sub                pic 9(5).                      
005100     03  GM-Psub                   pic 9(2)  comp.                
005200     03  GM-Found-Sw               pic x     value "N".           
005300         88  GM-Found                        value "Y".           
005400         88  GM-Not-Found                    value "N".           
005500     03  GM-Perf-Valid-Sw          pic x     value "Y".           
005600         88  GM-Perf-Valid                   value "Y".           
005700         88  GM-Perf-Invalid                 value "N".           
005800     03  GM-Work-Id                pic x(9).                      
005900     03  GM-Work-Id2               pic x(9).                      
006000*                                     folded-upper copy of the id 
006100*                                     being searched for, and of  
006200*                                     each candidate in turn - see
006300*                                     zz330-Find-Member-By-Id.    
006400     03  GM-Work-Full-Name         pic x(41).                     
006500     03  GM-Work-Frag              pic x(41).                     
006600     03  GM-Wrk-Len                pic 9(2)  comp.                
006700     03  GM-Wrk-Flen               pic 9(2)  comp.                
006800     03  GM-Wrk-Pos                pic 9(2)  comp.                
006900     03  GM-Wrk-Tally              pic 9(2)  comp.                
007000     03  GM-Work-Status            pic xx.                        
007100     03  GM-Return-Code            pic 9     comp.                
007200     03  filler                    pic x(4).                      
007300*                                                                 
007400*  Fields read raw off the text files before the -X redefines     
007500*  validity tests are applied - see aa020/aa030.                  
007600*                                                                 
007700 01  GM-Parse-Cells.                                              
007800     03  GM-Parse-Tokens           pic 9(2)  comp.                
007900*                                     count of populated leading  
008000*                                     cols found on a master row. 
008100     03  GM-Bill-Month             pic x(7).                      
008200*                                     run parameter - ccyy-mm.    
008300     03  filler                    pic x(8).                      
008400*                                                                 
008500*  Report driver areas - moved here from Fee-Rpt-Detail before    
008600*  each GENERATE, and from GM-Totals before the final footing.    
008700*                                                                 
008800 01  GM-Rpt-Work.                                                 
008900     03  GM-D-Mem-Id               pic x(9).                      
009000     03  GM-D-Name                 pic x(30).                     
009100     03  GM-D-Type                 pic x(7).                      
009200     03  GM-D-Base                 pic s9(5)v99  comp-3.          
009300     03  GM-D-Extras               pic s9(5)v99  comp-3.          
009400     03  GM-D-Discount             pic s9(5)v99  comp-3.          
009500     03  GM-D-Penalty              pic s9(5)v99  comp-3.          
009600     03  GM-D-Total                pic s9(5)v99  comp-3.          
009700     03  GM-Page-Lines             pic 9(3)  comp  value 58.      
009800     03  GM-Page-Counter           pic 9(3)  comp  value zero.    
009900     03  filler                    pic x(5).                      
010000*                                                                 
010100 01  GM-Totals.                                                   
010200     03  GM-T-Mem-Count            pic 9(5)  comp.                
010300     03  GM-T-Regular-Count        pic 9(5)  comp.                
010400     03  GM-T-Pt-Count             pic 9(5)  comp.                
010500     03  GM-T-Premium-Count        pic 9(5)  comp.                
010600     03  GM-T-Base                 pic s9(7)v99  comp-3.          
010700     03  GM-T-Extras               pic s9(7)v99  comp-3.          
010800     03  GM-T-Discount             pic s9(7)v99  comp-3.          
010900     03  GM-T-Penalty              pic s9(7)v99  comp-3.          
011000     03  GM-T-Grand-Total          pic s9(7)v99  comp-3.          
011100     03  filler                    pic x(6).                      
011200*                                                                 
011300*  File status areas for the member, performance and report       
011400*  files - tested after every OPEN/READ/WRITE/REWRITE.            
011500*                                                                 
011600 01  GM-File-Statuses.                                            
011700     03  GM-Mem-In-Status          pic xx.                        
011800     03  GM-Mem-Out-Status         pic xx.                        
011900     03  GM-Prf-In-Status          pic xx.                        
012000     03  GM-Prf-Out-Status         pic xx.                        
012100     03  GM-Rpt-Status             pic xx.                        
012200     03  GM-Eval-Msg               pic x(30).                     
012300     03  filler                    pic x(6).                      
