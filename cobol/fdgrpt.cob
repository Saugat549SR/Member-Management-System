000100*  ***************************************                        
000200*   FD  - Fee Breakdown Report File      *                        
000300*  ***************************************                        
000400*   19/02/87 rjh - Created.                                       
000500*   23/11/98 tws - Y2K: heading month now ccyy-mm, no 2-digit yr. 
000600*   07/05/02 dmk - Re-cast onto Report Writer per house standard. 
000700*                                                                 
000800 fd  GM-Fee-Rpt-File                                              
000900     reports are Fee-Breakdown-Report.                            
