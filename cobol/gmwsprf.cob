000100*  *******************************************                    
000200*                                            *                    
000300*    Record Definition For Member            *                    
000400*         Performance File                   *                    
000500*       Uses Perf-Id as key                  *                    
000600*  *******************************************                    
000700*    File size 50 bytes.                                          
000800*                                                                 
000900*   19/02/87 rjh - Created.                                       
001000*   30/08/93 dmk - Notes widened 20 to 30, front office request.  
001100*   23/11/98 tws - Y2K: Perf-Month is ccyy-mm, no 2-digit yr.     
001200*   07/05/02 dmk - Added -X redefines for tolerant load of text.  
001300*                                                                 
001400 01  GM-Perf-Record.                                              
001500     03  Perf-Id               pic x(9).                          
001600*                                owning member's Mem-Id - folded  
001700*                                for compares, zz100-Fold-Upper.  
001800     03  Perf-Month            pic x(7).                          
001900*                                   ccyy-mm - defaults to billing 
002000*                                   month if unparseable.         
002100     03  Perf-Month-Brk redefines                                 
002200             Perf-Month.                                          
002300         05  Perf-Month-CCYY   pic x(4).                          
002400         05  filler            pic x.                             
002500         05  Perf-Month-MM     pic x(2).                          
002600     03  Perf-Goal-Achvd       pic x.                             
002700*                                   Y or N - else folds to N.     
002800     03  Perf-Rating           pic 9(1).                          
002900     03  Perf-Rating-X redefines                                  
003000             Perf-Rating       pic x(1).                          
003100*                                class-tested vs GM-Valid-Rating  
003200*                                   before use - bad value -> 3.  
003300     03  Perf-Notes            pic x(30).                         
003400     03  filler                pic x(2).                          
003500*                                   reserved for growth.          
