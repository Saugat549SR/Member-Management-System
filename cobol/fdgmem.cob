000100*  ***************************************                        
000200*   FD  Clauses - Member Master Files    *                        
000300*  ***************************************                        
000400*   11/06/84 rjh - Created.                                       
000500*   14/03/91 dmk - Split in/out FDs to separate copybook.         
000600*   07/05/02 dmk - FD records now flat - moved to/from the typed  
000700*                  GM-Member-Record in working-storage (see       
000800*                  gmwsmem.cob) so the same layout copybook is    
000900*                  not declared twice in one FILE SECTION.        
001000*                                                                 
001100 fd  GM-Member-In                                                 
001200     label record is standard.                                    
001300 01  GM-Member-In-Rec         pic x(102).                         
001400*                                                                 
001500 fd  GM-Member-Out                                                
001600     label record is standard.                                    
001700 01  GM-Member-Out-Rec        pic x(102).                         
