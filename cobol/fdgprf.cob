000100*  ***************************************                        
000200*   FD  Clauses - Performance Files      *                        
000300*  ***************************************                        
000400*   19/02/87 rjh - Created.                                       
000500*   14/03/91 dmk - Split in/out FDs to separate copybook.         
000600*   07/05/02 dmk - FD records flat, moved to/from the typed       
000700*                  GM-Perf-Record in working-storage - see note   
000800*                  in fdgmem.cob.                                 
000900*                                                                 
001000 fd  GM-Perf-In                                                   
001100     label record is standard.                                    
001200 01  GM-Perf-In-Rec           pic x(50).                          
001300*                                                                 
001400 fd  GM-Perf-Out                                                  
001500     label record is standard.                                    
001600 01  GM-Perf-Out-Rec          pic x(50).                          
