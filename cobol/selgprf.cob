000100*  ***************************************                        
000200*   Select Clauses - Performance Files   *                        
000300*  ***************************************                        
000400*   19/02/87 rjh - Created.                                       
000500*   14/03/91 dmk - Split in/out selects to separate copybook.     
000600*                                                                 
000700     select  GM-Perf-In                                           
000800             assign       GMPRFIN                                 
000900             organization line sequential                         
001000             status       GM-Prf-In-Status.                       
001100*                                                                 
001200     select  GM-Perf-Out                                          
001300             assign       GMPRFOUT                                
001400             organization line sequential                         
001500             status       GM-Prf-Out-Status.                      
