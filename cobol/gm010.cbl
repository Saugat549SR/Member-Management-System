000100***************************************************************** 
000200*                Member Fee Billing - Main Run                 *  
000300*            Computes monthly fees, prints breakdown,           * 
000400*             rewrites member and performance masters           * 
000500***************************************************************** 
000600*                                                                 
000700 identification          division.                                
000800*================================                                 
000900*                                                                 
001000 program-id.              gm010.                                  
001100 author.                  R J Hargreaves.                         
001200 installation.            Fitness Ridge Health Club - D.P. Dept.  
001300 date-written.            06/11/84.                               
001400 date-compiled.                                                   
001500 security.                Confidential - Fitness Ridge Health     
001600                          Club internal use only.  Not for        
001700                          release outside the D.P. Department.    
001800*                                                                 
001900*    Remarks.             Monthly billing run.  Loads the member  
002000*                         and performance masters, attaches each  
002100*                         performance record to its member,       
002200*                         computes the monthly fee per member,    
002300*                         prints the fee-breakdown report and     
002400*                         rewrites both masters in full.          
002500*                                                                 
002600*                         Run monthly, after the front office     
002700*                         closes off performance entries for the  
002800*                         month - see the Ops run book, section 4.
002900*                         GM-Arg-Bill-Month is chained in by the  
003000*                         job step; there is no prompt, this is a 
003100*                         batch program with no operator console. 
003200*                                                                 
003300*    Called Modules.      None.                                   
003400*    Files Used.                                                  
003500*                         GM-Member-In     Member master  (in)    
003600*                         GM-Member-Out    Member master  (out)   
003700*                         GM-Perf-In       Performance    (in)    
003800*                         GM-Perf-Out      Performance    (out)   
003900*                         GM-Fee-Rpt-File  Fee breakdown report   
004000*                                                                 
004100*--------------------------------------------------------------   
004200*   Change Log                                                    
004300*--------------------------------------------------------------   
004400* 06/11/84 rjh - 1.0.00 Created.                                  
004500* 02/09/86 rjh - 1.1.00 Mem-Type widened for "PREMIUM" class.     
004600* 19/02/87 rjh - 1.2.00 Performance file attach logic added.      
004700* 14/03/91 dmk - 1.3.00 Split select/FD copybooks in/out, per     
004800*                       new house standard for line sequential    
004900*                       files.  Join-Date moved onto member       
005000*                       master from the old app package.          
005100* 30/08/93 dmk - 1.3.01 Perf-Notes widened, front office req.     
005200* REQ 4471.                                                       
005300* 12/01/96 dmk - 1.3.02 Premium class + spa access flag added     
005400*                       to fee calc - Svc-Fee forced to zero      
005500*                       when spa access not taken up.             
005600* 23/11/98 tws - 1.4.00 Y2K remediation - Join-Date and Perf-     
005700*                       Month now full ccyy, no 2-digit years     
005800*                       anywhere in this program or its data.     
005900* 02/02/99 tws - 1.4.01 Y2K - confirmed clean after 01/01/2000    
006000*                       parallel run, no further change.          
006100* 07/05/02 dmk - 1.5.00 Re-cast report onto Report Writer (RD)    
006200*                       per house standard; FD records now        
006300*                       flat, moved to/from typed WS records -    
006400*                       avoids dup data-name on double COPY.      
006500* 11/09/06 dmk - 1.5.01 Low-rating penalty and goal discount      
006600*                       confirmed mutually exclusive per audit    
006700*                       finding AUD-06-114 - discount wins.       
006800* REQ 5190.                                                       
006900* 03/07/07 dmk - 1.5.02 Added heading line to both rewritten      
007000*                       masters - AUD-07-033 found the next       
007100*                       run was dropping the first member and     
007200*                       first performance row because aa020/      
007300*                       aa030 always skip line one as if it       
007400*                       were the heading, and the prior rewrite   
007500*                       did not write one.                        
007600*                                                                 
007700 environment             division.                                
007800*================================                                 
007900*                                                                 
008000*    Configuration Section - switches and class tests shared      
008100*    across this program's paragraphs.  Each program owns its     
008200*    own SPECIAL-NAMES - there is no shared copybook for class    
008300*    conditions in this shop.                                     
008400*                                                                 
008500 configuration           section.                                 
008600 special-names.                                                   
008700     C01                  is TOP-OF-FORM                          
008800     class  GM-VALID-RATING   is "1" thru "5"                     
008900     class  GM-VALID-YN       is "Y" "N" "y" "n".                 
009000*                              GM-VALID-RATING gates the rating   
009100*                              default in zz300; GM-VALID-YN      
009200*                              gates the spa-access flag coming   
009300*                              off the member master in zz100.    
009400*                                                                 
009500 input-output            section.                                 
009600 file-control.                                                    
009700*                              member and performance in/out,     
009800*                              and the fee-breakdown print file - 
009900*                              see fdgmem/fdgprf/fdgrpt for the   
010000*                              matching FD clauses.               
010100     copy    "selgmem.cob".                                       
010200     copy    "selgprf.cob".                                       
010300     copy    "selgrpt.cob".                                       
010400*                                                                 
010500 data                    division.                                
010600*================================                                 
010700*                                                                 
010800 file section.                                                    
010900*                                                                 
011000     copy    "fdgmem.cob".                                        
011100     copy    "fdgprf.cob".                                        
011200     copy    "fdgrpt.cob".                                        
011300*                                                                 
011400 working-storage         section.                                 
011500*-------------------------------                                  
011600*                                                                 
011700 77  GM010-Prog-Name         pic x(17) value "GM010 (1.5.01)".    
011800*                              shown on the operator console at   
011900*                              start of run - see aa000-Main.     
012000*                                                                 
012100 01  GM-Arg-Bill-Month       pic x(7)  value spaces.              
012200*                              run parameter, passed by the       
012300*                              job step that invokes this         
012400*                              program - format ccyy-mm.  This    
012500*                              is the month a performance row     
012600*                              must match to earn this run's      
012700*                              discount or penalty - see zz210.   
012800*                                                                 
012900 01  GM-Member-Heading       pic x(102) value                     
013000         "MEMBER MASTER FILE - HEADING LINE - DO NOT REMOVE".     
013100 01  GM-Perf-Heading         pic x(50)  value                     
013200         "PERFORMANCE FILE - HEADING LINE - DO NOT REMOVE".       
013300*                              aa060 rewrites both masters with   
013400*                              one of these as line one, same as  
013500*                              the heading aa020/aa030 read past -
013600*                              AUD-07-033, next run was silently  
013700*                              dropping the first member and the  
013800*                              first performance row on file.     
013900*                                                                 
014000*    Member master, performance and in-memory table layouts -     
014100*    see each copybook's own header for field-by-field notes.     
014200*                                                                 
014300     copy    "gmwsmem.cob".                                       
014400     copy    "gmwsprf.cob".                                       
014500     copy    "gmwstab.cob".                                       
014600*                                                                 
014700 report                  section.                                 
014800*-------------------------------                                  
014900*                                                                 
015000*    Fee-breakdown report layout - heading, one detail line per   
015100*    member, final control footing with the run totals.           
015200*                                                                 
015300     copy    "rdgrpt.cob".                                        
015400 procedure division chaining GM-Arg-Bill-Month.                   
015500*                                                                 
015600 aa000-Main.                                                      
015700*===========                                                      
015800*                                                                 
015900*    Driving paragraph - one pass each through the member         
016000*    master, the performance file, the per-member fee calc and    
016100*    report, then a full rewrite of both masters so the next      
016200*    run starts from this run's results (performance history      
016300*    carried forward, member data unchanged unless maintained     
016400*    by another job in the suite - this program is read-only      
016500*    against member fields other than spa access defaulting).     
016600*                                                                 
016700     move     GM-Arg-Bill-Month to GM-Bill-Month.                 
016800     move     zero              to GM-Return-Code.                
016900     perform  aa010-Open-Files       thru aa010-Exit.             
017000     perform  aa020-Load-Members     thru aa020-Exit.             
017100     perform  aa030-Load-Performance thru aa030-Exit.             
017200     perform  aa040-Compute-And-Rpt  thru aa040-Exit.             
017300     perform  aa060-Rewrite-Masters  thru aa060-Exit.             
017400     perform  aa090-Close-Files      thru aa090-Exit.             
017500     move     GM-Return-Code to RETURN-CODE.                      
017600     goback.                                                      
017700 aa000-Exit.                                                      
017800     exit.                                                        
017900*                                                                 
018000 aa010-Open-Files.                                                
018100*=================                                                
018200*                                                                 
018300*    Open both input masters first - if either is missing or      
018400*    unavailable we abort the run rather than produce a partial   
018500*    or zero-member report.  Output files are opened after the    
018600*    input checks pass, same order the old pyrgstr template       
018700*    used for its parameter/employee/check files.                 
018800*                                                                 
018900     open     input  GM-Member-In.                                
019000     if       GM-Mem-In-Status not = "00"                         
019100              move    GM-Mem-In-Status to GM-Work-Status          
019200              perform zz040-Evaluate-Message thru zz040-Exit      
019300              display  "GM010 - CANNOT OPEN MEMBER MASTER IN"     
019400              display  GM-Work-Status, " ", GM-Eval-Msg           
019500              move     1 to GM-Return-Code                        
019600              go to    aa010-Exit                                 
019700     end-if.                                                      
019800     open     input  GM-Perf-In.                                  
019900     if       GM-Prf-In-Status not = "00"                         
020000              move    GM-Prf-In-Status to GM-Work-Status          
020100              perform zz040-Evaluate-Message thru zz040-Exit      
020200              display  "GM010 - CANNOT OPEN PERFORMANCE IN -"     
020300              display  GM-Work-Status, " ", GM-Eval-Msg           
020400              move     1 to GM-Return-Code                        
020500              go to    aa010-Exit                                 
020600     end-if.                                                      
020700*                 output masters and the report file are new      
020800*                 each run - full rewrite, not an extend.         
020900     open     output GM-Member-Out.                               
021000     open     output GM-Perf-Out.                                 
021100     open     output GM-Fee-Rpt-File.                             
021200     initiate Fee-Breakdown-Report.                               
021300 aa010-Exit.                                                      
021400     exit.                                                        
021500*                                                                 
021600 aa020-Load-Members.                                              
021700*===================                                              
021800*                                                                 
021900*    Builds GM-Member-Table in stored file order - no sort, no    
022000*    indexed access, the master is small enough to hold and       
022100*    search in working storage (see gmwstab.cob header note).     
022200*                                                                 
022300     move     zero to GM-Mem-Tbl-Count.                           
022400*                 first line on the file is a heading line -      
022500*                 read and drop it.                               
022600     read     GM-Member-In                                        
022700         at end                                                   
022800              go to    aa020-Exit                                 
022900     end-read.                                                    
023000 aa020-Read-Loop.                                                 
023100     read     GM-Member-In                                        
023200         at end                                                   
023300              go to    aa020-Exit                                 
023400     end-read.                                                    
023500     move     GM-Member-In-Rec to GM-Member-Record.               
023600     perform  zz100-Parse-Member-Row thru zz100-Exit.             
023700     go to    aa020-Read-Loop.                                    
023800 aa020-Exit.                                                      
023900     exit.                                                        
024000*                                                                 
024100 aa030-Load-Performance.                                          
024200*=======================                                          
024300*                                                                 
024400*    Reads the performance file once, validates and tolerant-     
024500*    defaults each row (zz300), then matches it to its member     
024600*    and replaces-or-adds by month (zz320).  Rows for a member    
024700*    not on the master are dropped here without comment - the     
024800*    source system logs an orphan warning, this batch does not    
024900*    since there is no interactive console to show it on.         
025000*                                                                 
025100     read     GM-Perf-In                                          
025200         at end                                                   
025300              go to    aa030-Exit                                 
025400     end-read.                                                    
025500*                 as in aa020, line one is a heading - skipped    
025600*                 by the unconditional read above.                
025700 aa030-Read-Loop.                                                 
025800     read     GM-Perf-In                                          
025900         at end                                                   
026000              go to    aa030-Exit                                 
026100     end-read.                                                    
026200     move     GM-Perf-In-Rec to GM-Perf-Record.                   
026300     set      GM-Perf-Valid  to true.                             
026400     perform  zz300-Validate-Perf-Rec thru zz300-Exit.            
026500     if       GM-Perf-Invalid                                     
026600              go to    aa030-Read-Loop                            
026700     end-if.                                                      
026800     set      GM-Not-Found   to true.                             
026900     perform  zz330-Find-Member-By-Id thru zz330-Exit.            
027000     if       GM-Found                                            
027100              perform  zz320-Attach-Perf thru zz320-Exit          
027200     end-if.                                                      
027300     go to    aa030-Read-Loop.                                    
027400 aa030-Exit.                                                      
027500     exit.                                                        
027600*                                                                 
027700 aa040-Compute-And-Rpt.                                           
027800*======================                                           
027900*                                                                 
028000*    One pass over the member table - calc fee (zz200), roll      
028100*    it into the run totals (zz220), GENERATE the detail line.    
028200*    No control breaks in this report - single run group, one     
028300*    line per member, final footing only.                         
028400*                                                                 
028500     move     zero  to GM-T-Mem-Count    GM-T-Regular-Count       
028600                        GM-T-Pt-Count     GM-T-Premium-Count      
028700                        GM-T-Base         GM-T-Extras             
028800                        GM-T-Discount     GM-T-Penalty            
028900                        GM-T-Grand-Total.                         
029000     move     1     to GM-Sub.                                    
029100     if       GM-Mem-Tbl-Count = zero                             
029200              go to    aa040-Exit                                 
029300     end-if.                                                      
029400 aa040-Rpt-Loop.                                                  
029500     perform  zz200-Calc-Fee thru zz200-Exit.                     
029600     perform  zz220-Accumulate-Totals thru zz220-Exit.            
029700     generate Fee-Rpt-Detail.                                     
029800     if       GM-Sub < GM-Mem-Tbl-Count                           
029900              add      1 to GM-Sub                                
030000              go to    aa040-Rpt-Loop                             
030100     end-if.                                                      
030200 aa040-Exit.                                                      
030300     exit.                                                        
030400*                                                                 
030500 aa060-Rewrite-Masters.                                           
030600*======================                                           
030700*                                                                 
030800*    Full rewrite of both masters, member by member, with each    
030900*    member's attached performance rows flattened out right       
031000*    after it - this is the shape aa030 expects back in on the    
031100*    next run (one or more Perf rows per Mem-Id, any order).      
031200*                                                                 
031300     write    GM-Member-Out-Rec from GM-Member-Heading.           
031400     write    GM-Perf-Out-Rec   from GM-Perf-Heading.             
031500*                 heading line written first on both output       
031600*                 masters so next run picks it up the same way    
031700*                 the input heading gets skipped - AUD-07-033.    
031800     move     1     to GM-Sub.                                    
031900     if       GM-Mem-Tbl-Count = zero                             
032000              go to    aa060-Exit                                 
032100     end-if.                                                      
032200 aa060-Mem-Loop.                                                  
032300     perform  zz500-Build-Member-Out thru zz500-Exit.             
032400     write    GM-Member-Out-Rec from GM-Member-Record.            
032500     move     1     to GM-Psub.                                   
032600     if       GMT-Perf-Count (GM-Sub) = zero                      
032700              go to    aa060-Mem-Next                             
032800     end-if.                                                      
032900 aa060-Perf-Loop.                                                 
033000     perform  zz510-Build-Perf-Out thru zz510-Exit.               
033100     write    GM-Perf-Out-Rec from GM-Perf-Record.                
033200     if       GM-Psub < GMT-Perf-Count (GM-Sub)                   
033300              add      1 to GM-Psub                               
033400              go to    aa060-Perf-Loop                            
033500     end-if.                                                      
033600 aa060-Mem-Next.                                                  
033700     if       GM-Sub < GM-Mem-Tbl-Count                           
033800              add      1 to GM-Sub                                
033900              go to    aa060-Mem-Loop                             
034000     end-if.                                                      
034100 aa060-Exit.                                                      
034200     exit.                                                        
034300*                                                                 
034400 aa090-Close-Files.                                               
034500*==================                                               
034600*                                                                 
034700*    TERMINATE before CLOSE - Report Writer will not flush the    
034800*    final control footing onto a file that is already closed.    
034900*                                                                 
035000     terminate Fee-Breakdown-Report.                              
035100     close    GM-Member-In    GM-Member-Out                       
035200              GM-Perf-In      GM-Perf-Out                         
035300              GM-Fee-Rpt-File.                                    
035400 aa090-Exit.                                                      
035500     exit.                                                        
035600*                                                                 
035700 zz040-Evaluate-Message.                                          
035800*=======================                                          
035900*                                                                 
036000*    House file-status-to-message lookup, shared idiom used       
036100*    across the department's batch suite.                         
036200*    Caller moves its own status field into GM-Work-Status and    
036300*    performs this before displaying GM-Eval-Msg.                 
036400*                                                                 
036500     copy     "gmfstat.cpy" replacing MSG    by GM-Eval-Msg       
036600                                      STATUS by GM-Work-Status.   
036700 zz040-Exit.                                                      
036800     exit.                                                        
036900*                                                                 
037000 zz100-Parse-Member-Row.                                          
037100*=======================                                          
037200*                                                                 
037300*    Tolerant load of one member master row.  A row with fewer    
037400*    than 7 populated leading columns is treated as garbage and   
037500*    dropped outright - no partial member is ever added to the    
037600*    table.  An unrecognised Mem-Type is dropped the same way.    
037700*    Numeric fields that will not class-test numeric default to   
037800*    zero rather than abort the run - front office would rather   
037900*    see a zero fee on a bad row than lose the whole billing      
038000*    cycle over one dirty record.                                 
038100*                                                                 
038200     move     zero to GM-Parse-Tokens.                            
038300     if       Mem-Id not = spaces                                 
038400              add      1 to GM-Parse-Tokens                       
038500     end-if.                                                      
038600     if       Mem-Type not = spaces                               
038700              add      1 to GM-Parse-Tokens                       
038800     end-if.                                                      
038900     if       Mem-First-Name not = spaces                         
039000              add      1 to GM-Parse-Tokens                       
039100     end-if.                                                      
039200     if       Mem-Last-Name not = spaces                          
039300              add      1 to GM-Parse-Tokens                       
039400     end-if.                                                      
039500     if       Mem-Age-X not = spaces                              
039600              add      1 to GM-Parse-Tokens                       
039700     end-if.                                                      
039800     if       Mem-Join-Date not = spaces                          
039900              add      1 to GM-Parse-Tokens                       
040000     end-if.                                                      
040100     if       Mem-Base-Fee-X not = spaces                         
040200              add      1 to GM-Parse-Tokens                       
040300     end-if.                                                      
040400*                 fewer than 7 of the 7 leading fields present -  
040500*                 this is not a usable row, drop it.              
040600     if       GM-Parse-Tokens < 7                                 
040700              go to    zz100-Exit                                 
040800     end-if.                                                      
040900*                 unknown membership class - also dropped, not    
041000*                 defaulted, there is no sensible fee rule for    
041100*                 a type this program does not recognise.         
041200     if       Mem-Type not = "REGULAR" and                        
041300              Mem-Type not = "PT     " and                        
041400              Mem-Type not = "PREMIUM"                            
041500              go to    zz100-Exit                                 
041600     end-if.                                                      
041700*                 table is full - GM-Mem-Tbl-Max members, see     
041800*                 gmwstab.cob - any further rows are dropped      
041900*                 rather than abend the run.                      
042000     if       GM-Mem-Tbl-Count not < GM-Mem-Tbl-Max               
042100              go to    zz100-Exit                                 
042200     end-if.                                                      
042300     add      1 to GM-Mem-Tbl-Count.                              
042400     move     GM-Mem-Tbl-Count   to GM-Sub.                       
042500     move     Mem-Id             to GMT-Mem-Id        (GM-Sub).   
042600     move     Mem-Type           to GMT-Mem-Type      (GM-Sub).   
042700     move     Mem-First-Name     to GMT-Mem-First-Name (GM-Sub).  
042800     move     Mem-Last-Name      to GMT-Mem-Last-Name (GM-Sub).   
042900     move     Mem-Join-Date      to GMT-Mem-Join-Date (GM-Sub).   
043000*                 spa access byte must be a valid Y/N flag -      
043100*                 anything else on the row defaults to N, same    
043200*                 spirit as the numeric defaults below.           
043300     if       Mem-Spa-Access is GM-VALID-YN                       
043400              move    Mem-Spa-Access                              
043500                      to GMT-Mem-Spa-Access (GM-Sub)              
043600     else                                                         
043700              move    "N" to GMT-Mem-Spa-Access (GM-Sub)          
043800     end-if.                                                      
043900     move     zero               to GMT-Perf-Count    (GM-Sub).   
044000     if       Mem-Age-X is numeric                                
044100              move    Mem-Age           to GMT-Mem-Age (GM-Sub)   
044200     else                                                         
044300              move    zero              to GMT-Mem-Age (GM-Sub)   
044400     end-if.                                                      
044500     if       Mem-Base-Fee-X is numeric                           
044600              move    Mem-Base-Fee   to GMT-Mem-Base-Fee (GM-Sub) 
044700     else                                                         
044800              move    zero           to GMT-Mem-Base-Fee (GM-Sub) 
044900     end-if.                                                      
045000     if       Mem-Sessions-X is numeric                           
045100              move    Mem-Sessions   to GMT-Mem-Sessions (GM-Sub) 
045200     else                                                         
045300              move    zero           to GMT-Mem-Sessions (GM-Sub) 
045400     end-if.                                                      
045500     if       Mem-Fee-Per-Sess-X is numeric                       
045600              move    Mem-Fee-Per-Sess                            
045700                      to GMT-Mem-Fee-Per-Sess (GM-Sub)            
045800     else                                                         
045900              move    zero                                        
046000                      to GMT-Mem-Fee-Per-Sess (GM-Sub)            
046100     end-if.                                                      
046200     if       Mem-Prem-Svc-Fee-X is numeric                       
046300              move    Mem-Prem-Svc-Fee                            
046400                      to GMT-Mem-Prem-Svc-Fee (GM-Sub)            
046500     else                                                         
046600              move    zero                                        
046700                      to GMT-Mem-Prem-Svc-Fee (GM-Sub)            
046800     end-if.                                                      
046900*                 PREMIUM member who never took up spa access -   
047000*                 force the service fee to zero regardless of     
047100*                 what was on the incoming row, per the rate      
047200*                 card front office uses.                         
047300     if       Mem-Type = "PREMIUM" and                            
047400              GMT-Mem-Spa-Access (GM-Sub) not = "Y"               
047500              move     zero to GMT-Mem-Prem-Svc-Fee (GM-Sub)      
047600     end-if.                                                      
047700 zz100-Exit.                                                      
047800     exit.                                                        
047900*                                                                 
048000 zz300-Validate-Perf-Rec.                                         
048100*========================                                         
048200*                                                                 
048300*    Applies the field defaults to one incoming performance       
048400*    row before it is ever compared to a member or filed into     
048500*    the table - a dirty row is patched up rather than bounced,   
048600*    so one bad punch does not cost the member their whole        
048700*    month on file; only a blank id is beyond saving.             
048800*                                                                 
048900*                 no member id on the row at all - this record    
049000*                 can never be billed against, reject it now      
049100*                 rather than carry a ghost entry forward.        
049200     if       Perf-Id = spaces                                    
049300              set      GM-Perf-Invalid to true                    
049400              go to    zz300-Exit                                 
049500     end-if.                                                      
049600*                 month missing or not a valid ccyy-mm - default  
049700*                 to this run's billing month so the row still    
049800*                 counts toward the current cycle.                
049900     if       Perf-Month-CCYY is not numeric or                   
050000              Perf-Month-MM   is not numeric or                   
050100              Perf-Month      = spaces                            
050200              move     GM-Bill-Month to Perf-Month                
050300     end-if.                                                      
050400*                 rating out of the 1-5 range, or not numeric at  
050500*                 all - default to 3, a neutral middle rating,    
050600*                 rather than reject the whole row over it.       
050700     if       Perf-Rating-X is not numeric or                     
050800              Perf-Rating-X  is not GM-VALID-RATING               
050900              move     3 to Perf-Rating                           
051000     end-if.                                                      
051100*                 goal-achieved folds to a clean Y/N - anything   
051200*                 other than Y or y on the incoming row reads     
051300*                 as not achieved, never as invalid.              
051400     if       Perf-Goal-Achvd = "Y" or Perf-Goal-Achvd = "y"      
051500              move     "Y" to Perf-Goal-Achvd                     
051600     else                                                         
051700              move     "N" to Perf-Goal-Achvd                     
051800     end-if.                                                      
051900 zz300-Exit.                                                      
052000     exit.                                                        
052100*                                                                 
052200 zz320-Attach-Perf.                                               
052300*==================                                               
052400*                                                                 
052500*    Files a validated performance row under its member's         
052600*    nested GMT-Perf-Entry table.  A member carries at most one   
052700*    row per month - a second row for a month already on file     
052800*    replaces the first outright, it does not add a duplicate.    
052900*    Called only after zz330 has confirmed the member exists -    
053000*    GM-Sub is already pointing at that member's table entry.     
053100*                                                                 
053200     move     1 to GM-Psub.                                       
053300     if       GMT-Perf-Count (GM-Sub) = zero                      
053400              go to    zz320-Add                                  
053500     end-if.                                                      
053600 zz320-Search-Loop.                                               
053700*                 walk this member's existing rows looking for    
053800*                 one already on the same month - if found, we    
053900*                 overwrite it in place at zz320-Replace below.   
054000     if       GMTP-Month (GM-Sub GM-Psub) = Perf-Month            
054100              go to    zz320-Replace                              
054200     end-if.                                                      
054300     if       GM-Psub < GMT-Perf-Count (GM-Sub)                   
054400              add      1 to GM-Psub                               
054500              go to    zz320-Search-Loop                          
054600     end-if.                                                      
054700 zz320-Add.                                                       
054800*                 no existing row for this month - appending a    
054900*                 new one, bounded by GM-Perf-Tbl-Max per member  
055000*                 (12 - one slot per calendar month, see          
055100*                 gmwstab.cob).  Table full - row is dropped.     
055200     if       GMT-Perf-Count (GM-Sub) not < GM-Perf-Tbl-Max       
055300              go to    zz320-Exit                                 
055400     end-if.                                                      
055500     add      1 to GMT-Perf-Count (GM-Sub).                       
055600     move     GMT-Perf-Count (GM-Sub) to GM-Psub.                 
055700 zz320-Replace.                                                   
055800     move     Perf-Month      to GMTP-Month      (GM-Sub GM-Psub).
055900     move     Perf-Goal-Achvd to GMTP-Goal-Achvd (GM-Sub GM-Psub).
056000     move     Perf-Rating     to GMTP-Rating     (GM-Sub GM-Psub).
056100     move     Perf-Notes      to GMTP-Notes      (GM-Sub GM-Psub).
056200 zz320-Exit.                                                      
056300     exit.                                                        
056400*                                                                 
056500 zz330-Find-Member-By-Id.                                         
056600*========================                                         
056700*                                                                 
056800*    Case-insensitive linear search of the member table by id -   
056900*    shared shape with gm150's lookup paragraph of the same       
057000*    name, this shop has no CALLed subprogram for it, each        
057100*    program carries its own copy.  INSPECT CONVERTING folds      
057200*    both the search key and each candidate upper before the      
057300*    compare so a lower-case id on the performance file still     
057400*    matches an upper-case id on the member master.               
057500*                                                                 
057600     move     Perf-Id to GM-Work-Id.                              
057700     inspect  GM-Work-Id converting                               
057800              "abcdefghijklmnopqrstuvwxyz"                        
057900           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
058000     set      GM-Not-Found to true.                               
058100     if       GM-Mem-Tbl-Count = zero                             
058200              go to    zz330-Exit                                 
058300     end-if.                                                      
058400     move     1 to GM-Sub.                                        
058500 zz330-Loop.                                                      
058600     move     GMT-Mem-Id (GM-Sub) to GM-Work-Id2.                 
058700     inspect  GM-Work-Id2 converting                              
058800              "abcdefghijklmnopqrstuvwxyz"                        
058900           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
059000     if       GM-Work-Id2 = GM-Work-Id                            
059100              set      GM-Found to true                           
059200              go to    zz330-Exit                                 
059300     end-if.                                                      
059400     if       GM-Sub < GM-Mem-Tbl-Count                           
059500              add      1 to GM-Sub                                
059600              go to    zz330-Loop                                 
059700     end-if.                                                      
059800 zz330-Exit.                                                      
059900     exit.                                                        
060000*                                                                 
060100 zz200-Calc-Fee.                                                  
060200*===============                                                  
060300*                                                                 
060400*    The fee engine - GM-Sub must already be pointing at the      
060500*    member's table entry on entry to this paragraph.  Order      
060600*    of work, per AUD-06-114: (1) base plus class extras gives    
060700*    the subtotal, (2) if a performance row exists for this       
060800*    billing month, goal-achieved and low-rating are mutually     
060900*    exclusive - goal-achieved is checked FIRST and wins if       
061000*    both conditions could somehow apply, (3) floor the result    
061100*    at zero so a heavy discount can never produce a negative     
061200*    fee on the printed report.                                   
061300*                                                                 
061400*                 base fee carries straight across; class         
061500*                 extras default to zero for REGULAR members -    
061600*                 they have none.                                 
061700     move     GMT-Mem-Base-Fee  (GM-Sub) to GM-D-Base.            
061800     move     zero                       to GM-D-Extras.          
061900*                 PT extras - sessions booked times the rate      
062000*                 per session, rounded to the nearest cent.       
062100     if       GMT-Mem-Type (GM-Sub) = "PT     "                   
062200              compute  GM-D-Extras rounded =                      
062300                       GMT-Mem-Sessions     (GM-Sub) *            
062400                       GMT-Mem-Fee-Per-Sess (GM-Sub)              
062500     end-if.                                                      
062600*                 PREMIUM extras - flat service fee, already      
062700*                 forced to zero back in zz100 if spa access      
062800*                 was never taken up.                             
062900     if       GMT-Mem-Type (GM-Sub) = "PREMIUM"                   
063000              move     GMT-Mem-Prem-Svc-Fee (GM-Sub)              
063100                       to GM-D-Extras                             
063200     end-if.                                                      
063300     compute  GM-D-Total = GM-D-Base + GM-D-Extras.               
063400     move     zero to GM-D-Discount  GM-D-Penalty.                
063500     set      GM-Not-Found to true.                               
063600     perform  zz210-Find-Perf-For-Month thru zz210-Exit.          
063700     if       GM-Found                                            
063800*                 goal achieved - 10% off the full subtotal,      
063900*                 extras included, rounded half-up same as        
064000*                 every other money computation in this shop.     
064100              if       GMTP-Goal-Achvd (GM-Sub GM-Psub) = "Y"     
064200                       compute GM-D-Discount rounded =            
064300                               GM-D-Total * 0.10                  
064400                       compute GM-D-Total = GM-D-Total -          
064500                               GM-D-Discount                      
064600              else                                                
064700*                 goal not achieved and rating below 3 - flat     
064800*                 $10 penalty.  A rating of exactly 3, or 4 or    
064900*                 5 without goal achievement, draws neither       
065000*                 discount nor penalty.                           
065100              if       GMTP-Rating (GM-Sub GM-Psub) < 3           
065200                       move     10.00 to GM-D-Penalty             
065300                       compute GM-D-Total = GM-D-Total +          
065400                               GM-D-Penalty                       
065500              end-if                                              
065600              end-if                                              
065700     end-if.                                                      
065800*                 never print a negative fee.                     
065900     if       GM-D-Total < zero                                   
066000              move     zero to GM-D-Total                         
066100     end-if.                                                      
066200     move     GMT-Mem-Id   (GM-Sub) to GM-D-Mem-Id.               
066300     move     GMT-Mem-Type (GM-Sub) to GM-D-Type.                 
066400     string   GMT-Mem-First-Name (GM-Sub) delimited by size       
066500              " "                         delimited by size       
066600              GMT-Mem-Last-Name  (GM-Sub) delimited by size       
066700              into GM-D-Name                                      
066800     end-string.                                                  
066900 zz200-Exit.                                                      
067000     exit.                                                        
067100*                                                                 
067200 zz210-Find-Perf-For-Month.                                       
067300*==========================                                       
067400*                                                                 
067500*    Looks for a performance row matching GM-Bill-Month among     
067600*    the GM-Sub member's attached rows.  A member carries at      
067700*    most one row per month (zz320 enforces that on load), so     
067800*    the first match found is the only one there will be.         
067900*                                                                 
068000     set      GM-Not-Found to true.                               
068100     if       GMT-Perf-Count (GM-Sub) = zero                      
068200              go to    zz210-Exit                                 
068300     end-if.                                                      
068400     move     1 to GM-Psub.                                       
068500 zz210-Loop.                                                      
068600     if       GMTP-Month (GM-Sub GM-Psub) = GM-Bill-Month         
068700              set      GM-Found to true                           
068800              go to    zz210-Exit                                 
068900     end-if.                                                      
069000     if       GM-Psub < GMT-Perf-Count (GM-Sub)                   
069100              add      1 to GM-Psub                               
069200              go to    zz210-Loop                                 
069300     end-if.                                                      
069400 zz210-Exit.                                                      
069500     exit.                                                        
069600*                                                                 
069700 zz220-Accumulate-Totals.                                         
069800*========================                                         
069900*                                                                 
070000*    Rolls this member's just-computed fee breakdown into the     
070100*    run control totals printed on the final footing - member     
070200*    count, count per class, and the five money totals.           
070300*                                                                 
070400     add      1 to GM-T-Mem-Count.                                
070500     if       GMT-Mem-Type (GM-Sub) = "REGULAR"                   
070600              add      1 to GM-T-Regular-Count                    
070700     end-if.                                                      
070800     if       GMT-Mem-Type (GM-Sub) = "PT     "                   
070900              add      1 to GM-T-Pt-Count                         
071000     end-if.                                                      
071100     if       GMT-Mem-Type (GM-Sub) = "PREMIUM"                   
071200              add      1 to GM-T-Premium-Count                    
071300     end-if.                                                      
071400     add      GM-D-Base     to GM-T-Base.                         
071500     add      GM-D-Extras   to GM-T-Extras.                       
071600     add      GM-D-Discount to GM-T-Discount.                     
071700     add      GM-D-Penalty  to GM-T-Penalty.                      
071800     add      GM-D-Total    to GM-T-Grand-Total.                  
071900 zz220-Exit.                                                      
072000     exit.                                                        
072100*                                                                 
072200 zz500-Build-Member-Out.                                          
072300*=======================                                          
072400*                                                                 
072500*    Unloads one in-memory table entry back into the flat         
072600*    GM-Member-Record area for WRITE in aa060 - the exact         
072700*    reverse of the moves zz100 made on the way in.               
072800*                                                                 
072900     move     GMT-Mem-Id           (GM-Sub) to Mem-Id.            
073000     move     GMT-Mem-Type         (GM-Sub) to Mem-Type.          
073100     move     GMT-Mem-First-Name   (GM-Sub) to Mem-First-Name.    
073200     move     GMT-Mem-Last-Name    (GM-Sub) to Mem-Last-Name.     
073300     move     GMT-Mem-Age          (GM-Sub) to Mem-Age.           
073400     move     GMT-Mem-Join-Date    (GM-Sub) to Mem-Join-Date.     
073500     move     GMT-Mem-Base-Fee     (GM-Sub) to Mem-Base-Fee.      
073600     move     GMT-Mem-Sessions     (GM-Sub) to Mem-Sessions.      
073700     move     GMT-Mem-Fee-Per-Sess (GM-Sub) to Mem-Fee-Per-Sess.  
073800     move     GMT-Mem-Spa-Access   (GM-Sub) to Mem-Spa-Access.    
073900     move     GMT-Mem-Prem-Svc-Fee (GM-Sub) to Mem-Prem-Svc-Fee.  
074000 zz500-Exit.                                                      
074100     exit.                                                        
074200*                                                                 
074300 zz510-Build-Perf-Out.                                            
074400*=====================                                            
074500*                                                                 
074600*    Unloads one attached performance row - GM-Sub GM-Psub -      
074700*    back into the flat GM-Perf-Record area for WRITE in aa060.   
074800*    Mem-Id, not the stored Perf-Id, is used for the owning id    
074900*    so the rewritten row always keys off the member it is        
075000*    actually attached to, not whatever case/spelling the         
075100*    original input row happened to carry.                        
075200*                                                                 
075300     move     GMT-Mem-Id (GM-Sub)              to Perf-Id.        
075400     move     GMTP-Month      (GM-Sub GM-Psub) to Perf-Month.     
075500     move     GMTP-Goal-Achvd (GM-Sub GM-Psub) to Perf-Goal-Achvd.
075600     move     GMTP-Rating     (GM-Sub GM-Psub) to Perf-Rating.    
075700     move     GMTP-Notes      (GM-Sub GM-Psub) to Perf-Notes.     
075800 zz510-Exit.                                                      
075900     exit.                                                        
