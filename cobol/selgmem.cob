000100*  ***************************************                        
000200*   Select Clauses - Member Master Files *                        
000300*  ***************************************                        
000400*   11/06/84 rjh - Created.                                       
000500*   14/03/91 dmk - Split in/out selects to separate copybook.     
000600*                                                                 
000700     select  GM-Member-In                                         
000800             assign       GMMEMIN                                 
000900             organization line sequential                         
001000             status       GM-Mem-In-Status.                       
001100*                                                                 
001200     select  GM-Member-Out                                        
001300             assign       GMMEMOUT                                
001400             organization line sequential                         
001500             status       GM-Mem-Out-Status.                      
