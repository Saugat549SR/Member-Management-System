000100*  ***************************************                        
000200*   Select Clause - Fee Breakdown Report *                        
000300*  ***************************************                        
000400*   19/02/87 rjh - Created.                                       
000500*                                                                 
000600     select  GM-Fee-Rpt-File                                      
000700             assign       GMFEERPT                                
000800             organization line sequential                         
000900             status       GM-Rpt-Status.                          
